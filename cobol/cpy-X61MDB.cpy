000100      * **++ DB-:X:-AREA - DELETED-BLOCK TABLE
000110      * Blocks explicitly DELETEd, awaiting carve-out or eventual
000120      * supersession by a later ADD that fully contains them.
000130 01  DB-:X:-AREA.
000140     03  DB-:X:-TOT              PIC 9(05) COMP VALUE ZERO.
000150     03  DB-:X:-LIST.
000160         05  DB-:X:-EL OCCURS 0 TO 2000 TIMES
000170                    DEPENDING ON DB-:X:-TOT
000180                    INDEXED BY DB-:X:-IDX.
000190             07  DB-:X:-START    PIC S9(09).
000200             07  DB-:X:-END      PIC S9(09).
000210             07  DB-:X:-END-X REDEFINES DB-:X:-END
000220                                 PIC X(09).
000230     03  FILLER                  PIC X(04)  VALUE SPACE.
