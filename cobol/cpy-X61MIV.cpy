000100      * **++ IV-:X:-INTERVAL - ONE INTERVAL VALUE
000110      * Reused for every interval passed between the engine and its
000120      * predicate/split/merge subroutines; :X: keys the several
000130      * views a program needs of the same shape.
000140 01  IV-:X:-INTERVAL.
000150     03  IV-:X:-START            PIC S9(09) VALUE ZERO.
000160     03  IV-:X:-END              PIC S9(09) VALUE ZERO.
000170     03  IV-:X:-END-X REDEFINES IV-:X:-END
000180                                 PIC X(09).
000190     03  FILLER                  PIC X(04)  VALUE SPACE.
