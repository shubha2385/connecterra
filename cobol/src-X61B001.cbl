000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    X61B001.
000120 AUTHOR.        RUSSO.
000130 INSTALLATION.  EDP CENTRALE - ELABORAZIONI BATCH.
000140 DATE-WRITTEN.  1989-04-11.
000150 DATE-COMPILED.
000160 SECURITY.      PUBLIC.
000170*----------------------------------------------------------------
000180* X61B001 - MAPPA SPAZI - EVENT-DRIVEN RECONCILIATION DRIVER
000190* **++ Reads the archive extent event log (EVTFILE) one notice
000200* at a time - ADDED, REMOVED or DELETED - and keeps the current
000210* free/allocated extent picture in step by handing each notice
000220* to the X61T001 reconciliation engine.  Prints the resulting
000230* disjoint extent list after every notice is applied.
000240*----------------------------------------------------------------
000250* CHANGE LOG
000260*----------------------------------------------------------------
000270* DATE       BY   REQUEST   DESCRIPTION
000280*----------------------------------------------------------------
000290* 1989-04-11 RUS  CR4401    INITIAL WRITE - ADD/REMOVE EVENTS ONLY
000300* 1989-05-02 RUS  CR4417    DELETE EVENT ADDED, CARVE-OUT VIA ENGI
000310* 1989-07-19 RUS  CR4460    TIGHTENED EVTFILE FILE STATUS CHECKS
000320* 1990-02-06 DLC  CR4552    TOKEN PARSE REWRITTEN, DROPPED FUNCTIO
000330* 1990-02-06 DLC  CR4552    PER STANDARDS MEMO 90-03, NO INTRINSIC
000340* 1991-08-14 DLC  CR4701    OUTPUT LINE WIDENED TO 4092 FOR DENSE
000350* 1992-11-30 DLC  CR4820    TRAILING BLANK LINE ON EMPTY EXTENT MA
000360* 1995-09-27 BIA  CR5133    REVIEWED FOR YEAR 2000 - NO DATE FIELD
000370* 1996-01-15 BIA  CR5177    ADDED RETURN-CODE 9999 ON OPEN/READ ER
000380* 1998-03-02 BIA  CR5288    Y2K REVIEW - PROGRAM HOLDS NO DATE FIE
000390* 1998-03-02 BIA  CR5288    CHANGE REQUIRED, SIGNED OFF Y2K
000400* 1999-10-08 BIA  CR5340    NON-NUMERIC TOKEN NOW FLAGGED, NOT ABE
000410* 2001-05-21 GAL  CR5460    MINOR - CLARIFIED COMMENTS PER AUDIT A
000420* 2003-02-11 GAL  CR5610    REMOVED EVENT-COUNT TRAILER LINE - AUD
000430* 2003-02-11 GAL  CR5610    FOUND IT BROKE 1:1 OUTPUT-TO-INPUT LIN
000440* 2005-06-30 GAL  CR5620    EMPTY EXTENT MAP WAS DISPLAYING ONE SP
000450* 2005-06-30 GAL  CR5620    A BLANK LINE - REBUILT PRINT AREA AS A
000460* 2005-06-30 GAL  CR5620    VIEW SO THE DISPLAY LENGTH GOES TO ZER
000470*----------------------------------------------------------------
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER.  IBM-370.
000510 OBJECT-COMPUTER.  IBM-370.
000520 SPECIAL-NAMES.
000530     CLASS NUMERIC-TEXT IS '0' THRU '9', SPACE.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT EVENT-FILE ASSIGN TO EVTFILE
000570            ORGANIZATION IS LINE SEQUENTIAL
000580            FILE STATUS IS WS-EVENT-FS.
000590 DATA DIVISION.
000600 FILE SECTION.
000610 FD  EVENT-FILE
000620     RECORDING MODE IS F.
000630 01  EVENT-LINE-REC.
000640     05  EVENT-LINE-TEXT         PIC X(74).
000650     05  FILLER                  PIC X(06)  VALUE SPACE.
000660 WORKING-STORAGE SECTION.
000670*----------------------------------------------------------------
000680* PROGRAM LITERALS
000690*----------------------------------------------------------------
000700 01  WK-LITERALS.
000710     03  PGM-NAME                PIC X(08)  VALUE 'X61B001'.
000720     03  CC-ENGINE-PGM           PIC X(08)  VALUE 'X61T001'.
000730     03  FILLER                  PIC X(04)  VALUE SPACE.
000740 COPY X61MCSTR.
000750*----------------------------------------------------------------
000760* FILE STATUS AND SWITCHES
000770*----------------------------------------------------------------
000780 01  WS-FILE-STATUSES.
000790     03  WS-EVENT-FS             PIC X(02)  VALUE SPACE.
000800         88  WS-EVENT-OK                    VALUE '00'.
000810         88  WS-EVENT-EOF                   VALUE '10'.
000820     03  FILLER                  PIC X(04)  VALUE SPACE.
000830 01  WS-SWITCHES.
000840     03  WS-EOF-SW               PIC X(01)  VALUE 'N'.
000850         88  WS-EOF-EVENT-FILE                  VALUE 'Y'.
000860         88  WS-NOT-EOF-EVENT-FILE              VALUE 'N'.
000870     03  FILLER                  PIC X(04)  VALUE SPACE.
000880*----------------------------------------------------------------
000890* EVENT-LINE TOKEN WORK AREA
000900*----------------------------------------------------------------
000910 01  WS-TOKEN-AREA.
000920     03  WS-TOKEN-ID             PIC X(10)  VALUE SPACE.
000930     03  WS-TOKEN-START          PIC X(11)  VALUE SPACE.
000940     03  WS-TOKEN-END            PIC X(11)  VALUE SPACE.
000950     03  WS-TOKEN-ACTION         PIC X(07)  VALUE SPACE.
000960     03  FILLER                  PIC X(04)  VALUE SPACE.
000970*----------------------------------------------------------------
000980* SIGNED-TOKEN CONVERSION WORK AREA - NO FUNCTION NUMVAL
000990* IS USED AT THIS SHOP (STANDARDS MEMO 90-03); A TOKEN IS
001000* SPLIT ON ITS LEADING SIGN, JUSTIFIED RIGHT AND ZERO-FILLED
001010* BY HAND, THEN NEGATED ARITHMETICALLY WHEN REQUIRED.
001020*----------------------------------------------------------------
001030 01  WS-CONVERT-AREA.
001040     03  WS-CONVERT-TOKEN        PIC X(11)  VALUE SPACE.
001050     03  WS-CONVERT-VALUE        PIC S9(09) VALUE ZERO.
001060     03  WS-SIGN-SW              PIC X(01)  VALUE '+'.
001070         88  WS-SIGN-NEGATIVE                   VALUE '-'.
001080         88  WS-SIGN-POSITIVE                   VALUE '+'.
001090     03  WS-DIGIT-SOURCE         PIC X(10)  VALUE SPACE.
001100     03  WS-DIGIT-TEXT           PIC X(10)  JUSTIFIED RIGHT
001110                                 VALUE SPACE.
001120     03  WS-DIGIT-TEXT-N REDEFINES WS-DIGIT-TEXT
001130                                 PIC 9(10).
001140     03  WS-UNSIGNED-VALUE       PIC 9(09)  VALUE ZERO.
001150     03  FILLER                  PIC X(04)  VALUE SPACE.
001160 COPY X61MCP.
001170 COPY X61MCR.
001180 COPY X61MDJ REPLACING ==:X:== BY ==C==.
001190*----------------------------------------------------------------
001200* OUTPUT LINE BUILD AREA
001210*----------------------------------------------------------------
001220 01  WS-PRINT-AREA.
001230     03  WS-DISJOINT-LINE-LEN    PIC 9(04) COMP VALUE ZERO.
001240     03  WS-DISJOINT-LINE-TEXT   PIC X(4092) VALUE SPACE.
001250*----------------------------------------------------------------
001260* WS-DISJOINT-LINE-V IS A VARYING-LENGTH VIEW OF THE SAME
001270* BYTES, KEYED OFF WS-DISJOINT-LINE-LEN.  DISPLAYING THE
001280* GROUP (RATHER THAN A REFERENCE-MODIFIED SLICE) LETS THE
001290* EMPTY-LIST CASE WRITE A GENUINE ZERO-LENGTH LINE INSTEAD
001300* OF A ONE-BYTE BLANK - ZERO-LENGTH REFERENCE MODIFICATION
001310* IS NOT LEGAL, BUT AN OCCURS DEPENDING ON MAY LEGALLY GO
001320* TO ZERO OCCURRENCES.
001330*----------------------------------------------------------------
001340     03  WS-DISJOINT-LINE-V REDEFINES WS-DISJOINT-LINE-TEXT.
001350         05  WS-DISJOINT-LINE-CHAR PIC X(01)
001360                                 OCCURS 0 TO 4092 TIMES
001370                                 DEPENDING ON WS-DISJOINT-LINE-LEN.
001380     03  FILLER                  PIC X(04)  VALUE SPACE.
001390 01  WS-STRIP-AREA.
001400     03  WS-STRIP-SOURCE         PIC -(9)9  VALUE SPACE.
001410     03  WS-STRIP-RESULT         PIC X(10)  VALUE SPACE.
001420     03  WS-LEAD-CT              PIC 9(02) COMP VALUE ZERO.
001430     03  FILLER                  PIC X(04)  VALUE SPACE.
001440*----------------------------------------------------------------
001450* WS-SIG-POS IS A STANDALONE SUBSCRIPT, NOT PART OF ANY
001460* LARGER RECORD - KEPT AT 77-LEVEL PER LOCAL CONVENTION.
001470*----------------------------------------------------------------
001480 77  WS-SIG-POS                  PIC 9(02) COMP VALUE ZERO.
001490 PROCEDURE DIVISION.
001500*----------------------------------------------------------------
001510* 0000-MAIN - TOP LEVEL CONTROL
001520*----------------------------------------------------------------
001530 0000-MAIN-I.
001540     PERFORM 1000-INITIALIZE-I THRU 1000-INITIALIZE-F.
001550     PERFORM 2000-PROCESS-EVENT-I THRU 2000-PROCESS-EVENT-F
001560         UNTIL WS-EOF-EVENT-FILE.
001570     PERFORM 9000-TERMINATE-I THRU 9000-TERMINATE-F.
001580 0000-MAIN-F.
001590     GOBACK.
001600*----------------------------------------------------------------
001610* 1000-INITIALIZE - OPEN EVTFILE, PRIME THE READ
001620*----------------------------------------------------------------
001630 1000-INITIALIZE-I.
001640     SET WS-NOT-EOF-EVENT-FILE TO TRUE.
001650     OPEN INPUT EVENT-FILE.
001660     IF NOT WS-EVENT-OK
001670         DISPLAY PGM-NAME ' OPEN ERROR ON EVTFILE, FS='
001680             WS-EVENT-FS
001690         MOVE 9999 TO RETURN-CODE
001700         SET WS-EOF-EVENT-FILE TO TRUE
001710         GO TO 1000-INITIALIZE-F
001720     END-IF.
001730     PERFORM 1100-READ-EVENT-FILE THRU 1100-READ-EVENT-FILE-EXIT.
001740 1000-INITIALIZE-F.
001750     EXIT.
001760 1100-READ-EVENT-FILE.
001770     READ EVENT-FILE.
001780     EVALUATE TRUE
001790         WHEN WS-EVENT-OK
001800             CONTINUE
001810         WHEN WS-EVENT-EOF
001820             SET WS-EOF-EVENT-FILE TO TRUE
001830         WHEN OTHER
001840             DISPLAY PGM-NAME ' READ ERROR ON EVTFILE, FS='
001850                 WS-EVENT-FS
001860             MOVE 9999 TO RETURN-CODE
001870             SET WS-EOF-EVENT-FILE TO TRUE
001880     END-EVALUATE.
001890 1100-READ-EVENT-FILE-EXIT.
001900     EXIT.
001910*----------------------------------------------------------------
001920* 2000-PROCESS-EVENT - PARSE, APPLY, PRINT, READ NEXT
001930*----------------------------------------------------------------
001940 2000-PROCESS-EVENT-I.
001950     PERFORM 2100-PARSE-EVENT-LINE THRU 2100-PARSE-EVENT-LINE-EXIT.
001960     PERFORM 2200-CALL-ENGINE THRU 2200-CALL-ENGINE-EXIT.
001970     PERFORM 2400-BUILD-AND-PRINT-LINE
001980         THRU 2400-BUILD-AND-PRINT-LINE-EXIT.
001990     PERFORM 1100-READ-EVENT-FILE THRU 1100-READ-EVENT-FILE-EXIT.
002000 2000-PROCESS-EVENT-F.
002010     EXIT.
002020*----------------------------------------------------------------
002030* 2100-PARSE-EVENT-LINE - TOKENIZE ID/START/END/ACTION
002040*----------------------------------------------------------------
002050 2100-PARSE-EVENT-LINE.
002060     MOVE SPACE TO WS-TOKEN-ID WS-TOKEN-START
002070                   WS-TOKEN-END WS-TOKEN-ACTION.
002080     UNSTRING EVENT-LINE-TEXT DELIMITED BY ALL SPACE
002090         INTO WS-TOKEN-ID
002100              WS-TOKEN-START
002110              WS-TOKEN-END
002120              WS-TOKEN-ACTION
002130     END-UNSTRING.
002140     PERFORM 2110-CONVERT-START THRU 2110-CONVERT-START-EXIT.
002150     PERFORM 2120-CONVERT-END THRU 2120-CONVERT-END-EXIT.
002160 2100-PARSE-EVENT-LINE-EXIT.
002170     EXIT.
002180 2110-CONVERT-START.
002190     MOVE WS-TOKEN-START TO WS-CONVERT-TOKEN.
002200     PERFORM 2150-CONVERT-TOKEN THRU 2150-CONVERT-TOKEN-EXIT.
002210     MOVE WS-CONVERT-VALUE TO EP-START.
002220 2110-CONVERT-START-EXIT.
002230     EXIT.
002240 2120-CONVERT-END.
002250     MOVE WS-TOKEN-END TO WS-CONVERT-TOKEN.
002260     PERFORM 2150-CONVERT-TOKEN THRU 2150-CONVERT-TOKEN-EXIT.
002270     MOVE WS-CONVERT-VALUE TO EP-END.
002280 2120-CONVERT-END-EXIT.
002290     EXIT.
002300*----------------------------------------------------------------
002310* 2150-CONVERT-TOKEN - RIGHT-JUSTIFIED SIGNED TOKEN TO S9(9)
002320* NO FUNCTION NUMVAL - SEE STANDARDS MEMO 90-03 (CR4552).
002330*----------------------------------------------------------------
002340 2150-CONVERT-TOKEN.
002350     SET WS-SIGN-POSITIVE TO TRUE.
002360     MOVE SPACE TO WS-DIGIT-SOURCE.
002370     IF WS-CONVERT-TOKEN(1:1) = '-'
002380         SET WS-SIGN-NEGATIVE TO TRUE
002390         MOVE WS-CONVERT-TOKEN(2:10) TO WS-DIGIT-SOURCE
002400     ELSE
002410         MOVE WS-CONVERT-TOKEN(1:10) TO WS-DIGIT-SOURCE
002420     END-IF.
002430     IF WS-DIGIT-SOURCE IS NOT NUMERIC-TEXT
002440         DISPLAY PGM-NAME ' NON-NUMERIC EVENT TOKEN: '
002450             WS-CONVERT-TOKEN
002460         MOVE 9999 TO RETURN-CODE
002470     END-IF.
002480     MOVE WS-DIGIT-SOURCE TO WS-DIGIT-TEXT.
002490     INSPECT WS-DIGIT-TEXT REPLACING LEADING SPACE BY ZERO.
002500     MOVE WS-DIGIT-TEXT-N TO WS-UNSIGNED-VALUE.
002510     IF WS-SIGN-NEGATIVE
002520         COMPUTE WS-CONVERT-VALUE = ZERO - WS-UNSIGNED-VALUE
002530     ELSE
002540         MOVE WS-UNSIGNED-VALUE TO WS-CONVERT-VALUE
002550     END-IF.
002560 2150-CONVERT-TOKEN-EXIT.
002570     EXIT.
002580*----------------------------------------------------------------
002590* 2200-CALL-ENGINE - HAND THE NOTICE TO X61T001
002600*----------------------------------------------------------------
002610 2200-CALL-ENGINE.
002620     EVALUATE TRUE
002630         WHEN WS-TOKEN-ACTION = CC-ACT-ADDED
002640             SET EP-ADD TO TRUE
002650         WHEN WS-TOKEN-ACTION = CC-ACT-REMOVED
002660             SET EP-REMOVE TO TRUE
002670         WHEN WS-TOKEN-ACTION = CC-ACT-DELETED
002680             SET EP-DELETE TO TRUE
002690         WHEN OTHER
002700             DISPLAY PGM-NAME ' UNKNOWN EVENT ACTION: '
002710                 WS-TOKEN-ACTION
002720             GO TO 2200-CALL-ENGINE-EXIT
002730     END-EVALUATE.
002740     MOVE ZERO TO ER-RESULT.
002750     CALL CC-ENGINE-PGM USING EP DJ-C-AREA ER
002760         ON EXCEPTION
002770             DISPLAY PGM-NAME ' CALL EXCEPTION ON ' CC-ENGINE-PGM
002780             MOVE 9999 TO RETURN-CODE
002790         NOT ON EXCEPTION
002800             IF NOT ER-OK
002810                 DISPLAY PGM-NAME ' ENGINE ERROR ' ER-RESULT ' '
002820                     ER-DESCRIPTION
002830             END-IF
002840     END-CALL.
002850 2200-CALL-ENGINE-EXIT.
002860     EXIT.
002870*----------------------------------------------------------------
002880* 2400-BUILD-AND-PRINT-LINE - OUTPUT FORMATTING RULE
002890* EACH EXTENT PRINTED AS [START,END] WITH NO SEPARATOR
002900* BETWEEN CONSECUTIVE EXTENTS, BLANK LINE WHEN NONE REMAIN.
002910*----------------------------------------------------------------
002920 2400-BUILD-AND-PRINT-LINE.
002930     MOVE SPACE TO WS-DISJOINT-LINE-TEXT.
002940     MOVE 1 TO WS-DISJOINT-LINE-LEN.
002950     PERFORM 2410-APPEND-ELEMENT THRU 2410-APPEND-ELEMENT-EXIT
002960         VARYING DJ-C-IDX FROM 1 BY 1 UNTIL DJ-C-IDX > DJ-C-TOT.
002970     PERFORM 2450-PRINT-LINE THRU 2450-PRINT-LINE-EXIT.
002980 2400-BUILD-AND-PRINT-LINE-EXIT.
002990     EXIT.
003000 2410-APPEND-ELEMENT.
003010     MOVE DJ-C-START(DJ-C-IDX) TO WS-STRIP-SOURCE.
003020     PERFORM 2460-STRIP-LEADING-SPACES
003030         THRU 2460-STRIP-LEADING-SPACES-EXIT.
003040     STRING '[' DELIMITED BY SIZE
003050            WS-STRIP-RESULT DELIMITED BY SPACE
003060       INTO WS-DISJOINT-LINE-TEXT
003070       WITH POINTER WS-DISJOINT-LINE-LEN
003080     END-STRING.
003090     MOVE DJ-C-END(DJ-C-IDX) TO WS-STRIP-SOURCE.
003100     PERFORM 2460-STRIP-LEADING-SPACES
003110         THRU 2460-STRIP-LEADING-SPACES-EXIT.
003120     STRING ',' DELIMITED BY SIZE
003130            WS-STRIP-RESULT DELIMITED BY SPACE
003140            ']' DELIMITED BY SIZE
003150       INTO WS-DISJOINT-LINE-TEXT
003160       WITH POINTER WS-DISJOINT-LINE-LEN
003170     END-STRING.
003180 2410-APPEND-ELEMENT-EXIT.
003190     EXIT.
003200 2450-PRINT-LINE.
003210     COMPUTE WS-DISJOINT-LINE-LEN = WS-DISJOINT-LINE-LEN - 1.
003220     IF WS-DISJOINT-LINE-LEN < ZERO
003230         MOVE ZERO TO WS-DISJOINT-LINE-LEN
003240     END-IF.
003250* WS-DISJOINT-LINE-V IS AN OCCURS-DEPENDING-ON VIEW, SO ITS
003260* LENGTH TRACKS WS-DISJOINT-LINE-LEN - AN EMPTY LIST GIVES
003270* A TRUE ZERO-LENGTH LINE, NOT A ONE-BYTE BLANK (CR5620).
003280     DISPLAY WS-DISJOINT-LINE-V.
003290 2450-PRINT-LINE-EXIT.
003300     EXIT.
003310 2460-STRIP-LEADING-SPACES.
003320     MOVE ZERO TO WS-LEAD-CT.
003330     INSPECT WS-STRIP-SOURCE TALLYING WS-LEAD-CT FOR LEADING SPACE.
003340     COMPUTE WS-SIG-POS = WS-LEAD-CT + 1.
003350     MOVE SPACE TO WS-STRIP-RESULT.
003360     MOVE WS-STRIP-SOURCE(WS-SIG-POS:) TO WS-STRIP-RESULT.
003370 2460-STRIP-LEADING-SPACES-EXIT.
003380     EXIT.
003390*----------------------------------------------------------------
003400* 9000-TERMINATE - CLOSE EVTFILE
003410*----------------------------------------------------------------
003420 9000-TERMINATE-I.
003430     CLOSE EVENT-FILE.
003440     IF WS-EVENT-FS NOT = '00'
003450         DISPLAY PGM-NAME ' CLOSE ERROR ON EVTFILE, FS='
003460             WS-EVENT-FS
003470         MOVE 9999 TO RETURN-CODE
003480     END-IF.
003490 9000-TERMINATE-F.
003500     EXIT.
