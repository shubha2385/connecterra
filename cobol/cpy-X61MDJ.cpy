000100      * **++ DJ-:X:-AREA - DISJOINT INTERVAL LIST
000110      * The merged, non-overlapping view carried between the engine
000120      * and the merge/split subroutines; :X: is replaced by the
000130      * caller with whichever view letter it needs (current, merged,
000140      * ping/pong scratch, and so on).
000150 01  DJ-:X:-AREA.
000160     03  DJ-:X:-TOT              PIC 9(05) COMP VALUE ZERO.
000170     03  DJ-:X:-LIST.
000180         05  DJ-:X:-EL OCCURS 0 TO 2000 TIMES
000190                    DEPENDING ON DJ-:X:-TOT
000200                    INDEXED BY DJ-:X:-IDX.
000210             07  DJ-:X:-START    PIC S9(09).
000220             07  DJ-:X:-END      PIC S9(09).
000230             07  DJ-:X:-END-X REDEFINES DJ-:X:-END
000240                                 PIC X(09).
000250     03  FILLER                  PIC X(04)  VALUE SPACE.
