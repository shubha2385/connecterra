000100      * **++ EP - ENGINE CALL PARAMETERS
000110      * Operation code plus the interval the operation applies to.
000120 01  EP.
000130     03  EP-OPERATION            PIC X(01)  VALUE SPACE.
000140         88  EP-ADD                         VALUE 'A'.
000150         88  EP-REMOVE                      VALUE 'R'.
000160         88  EP-DELETE                      VALUE 'D'.
000170     03  FILLER                  PIC X(01)  VALUE SPACE.
000180     03  EP-INTERVAL.
000190         05  EP-START            PIC S9(09) VALUE ZERO.
000200         05  EP-END              PIC S9(09) VALUE ZERO.
000210     03  EP-INTERVAL-X REDEFINES EP-INTERVAL
000220                                 PIC X(18).
000230     03  FILLER                  PIC X(04)  VALUE SPACE.
