000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    X61T001.
000120 AUTHOR.        RUSSO.
000130 INSTALLATION.  EDP CENTRALE - ELABORAZIONI BATCH.
000140 DATE-WRITTEN.  1989-04-01.
000150 DATE-COMPILED.
000160 SECURITY.      PUBLIC.
000170*----------------------------------------------------------------
000180* X61T001 - MAPPA SPAZI - RECONCILIATION ENGINE
000190* **++ Holds the working state of the extent map across the run
000200* (the ordered table of ADDed extents and the set of explicitly
000210* DELETEd blocks are WORKING-STORAGE here, not LINKAGE, so they
000220* persist call to call) and applies one ADD, REMOVE or DELETE
000230* notice per invocation, leaving the current disjoint extent
000240* list in DJ-C-AREA for the driver to print.
000250*----------------------------------------------------------------
000260* CHANGE LOG
000270*----------------------------------------------------------------
000280* DATE       BY   REQUEST   DESCRIPTION
000290*----------------------------------------------------------------
000300* 1989-04-01 RUS  CR4401    INITIAL WRITE - ADD/REMOVE ONLY
000310* 1989-05-02 RUS  CR4417    DELETE EVENT AND CARVE-OUT ADDED
000320* 1989-05-02 RUS  CR4417    DELETED-BLOCK RECOMPUTE ON ADD ADDED
000330* 1990-02-06 DLC  CR4552    NO FUNCTION USED HERE, NONE REQUIRED
000340* 1991-03-11 DLC  CR4650    REMOVE REWRITTEN TO FULL SORT + COALES
000350* 1992-11-30 DLC  CR4820    TABLE-FULL CHECK ADDED ON INSERT/DELET
000360* 1995-09-27 BIA  CR5133    REVIEWED FOR YEAR 2000 - NO DATE FIELD
000370* 1998-03-02 BIA  CR5288    Y2K SIGN-OFF - NO CHANGE REQUIRED
000380* 2001-05-21 GAL  CR5460    COMMENTS CLARIFIED PER AUDIT AF-6
000390* 2003-09-15 GAL  CR5590    REVIEWED TABLE-FULL GUARDS PER STANDAR
000400* 2003-09-15 GAL  CR5590    MEMO 03-02, NO CHANGE REQUIRED HERE
000410*----------------------------------------------------------------
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER.  IBM-370.
000450 OBJECT-COMPUTER.  IBM-370.
000460 DATA DIVISION.
000470 WORKING-STORAGE SECTION.
000480*----------------------------------------------------------------
000490* PERSISTENT ENGINE STATE - SURVIVES ACROSS CALLS FOR THE
000500* LIFE OF THE RUN UNIT (NOT REINITIALIZED PER CALL).
000510*----------------------------------------------------------------
000520 COPY X61MTB.
000530 COPY X61MDB REPLACING ==:X:== BY ==P==.
000540 COPY X61MDJ REPLACING ==:X:== BY ==M==.
000550*----------------------------------------------------------------
000560* SCRATCH AREAS - REBUILT ON EACH CALL, NOT CARRIED FORWARD
000570*----------------------------------------------------------------
000580 COPY X61MDB REPLACING ==:X:== BY ==S==.
000590 COPY X61MDJ REPLACING ==:X:== BY ==R==.
000600 COPY X61MDJ REPLACING ==:X:== BY ==P2==.
000610 COPY X61MDJ REPLACING ==:X:== BY ==Q==.
000620 COPY X61MIV REPLACING ==:X:== BY ==A==.
000630 COPY X61MIV REPLACING ==:X:== BY ==B==.
000640 COPY X61MPR.
000650 COPY X61MSR.
000660 01  WS-SEARCH-KEY.
000670     03  WK-SEARCH-START         PIC S9(09) VALUE ZERO.
000680     03  WK-SEARCH-END           PIC S9(09) VALUE ZERO.
000690     03  FILLER                  PIC X(04)  VALUE SPACE.
000700*----------------------------------------------------------------
000710* WS-FOUND-SW IS A STANDALONE SWITCH, NOT PART OF ANY LARGER
000720* RECORD - KEPT AT 77-LEVEL PER LOCAL CONVENTION.
000730*----------------------------------------------------------------
000740 77  WS-FOUND-SW                 PIC X(01)  VALUE 'N'.
000750     88  WS-KEY-FOUND                          VALUE 'Y'.
000760     88  WS-KEY-NOT-FOUND                      VALUE 'N'.
000770 01  WS-COAL-AREA.
000780     03  WS-COAL-START           PIC S9(09) VALUE ZERO.
000790     03  WS-COAL-END             PIC S9(09) VALUE ZERO.
000800     03  FILLER                  PIC X(04)  VALUE SPACE.
000810 LINKAGE SECTION.
000820 COPY X61MCP.
000830 COPY X61MDJ REPLACING ==:X:== BY ==C==.
000840 COPY X61MCR.
000850 PROCEDURE DIVISION USING EP DJ-C-AREA ER.
000860*----------------------------------------------------------------
000870* 1000-DISPATCH - TOP LEVEL, ONE NOTICE PER CALL
000880*----------------------------------------------------------------
000890 1000-DISPATCH-I.
000900     MOVE ZERO TO ER-RESULT.
000910     EVALUATE TRUE
000920         WHEN EP-ADD
000930             PERFORM 2000-ADD-EVENT-I THRU 2000-ADD-EVENT-F
000940         WHEN EP-REMOVE
000950             PERFORM 3000-REMOVE-EVENT-I THRU 3000-REMOVE-EVENT-F
000960         WHEN EP-DELETE
000970             PERFORM 4000-DELETE-EVENT-I THRU 4000-DELETE-EVENT-F
000980         WHEN OTHER
000990             SET ER-INVALID-OPERATION TO TRUE
001000             MOVE 'UNKNOWN ENGINE OPERATION CODE'
001010                 TO ER-DESCRIPTION
001020     END-EVALUATE.
001030 1000-DISPATCH-F.
001040     GOBACK.
001050*----------------------------------------------------------------
001060* 2000-ADD-EVENT
001070* 1 - INSERT THE EXACT KEY INTO THE ORDERED TABLE IF NEW
001080* 2 - TRIM/DROP DELETED BLOCKS NOW COVERED BY THE NEW EXTENT
001090* 3 - MERGE THE NEW EXTENT INTO THE DISJOINT LIST
001100* THEN CARVE THE DELETED-BLOCK SET OUT OF THE RESULT
001110*----------------------------------------------------------------
001120 2000-ADD-EVENT-I.
001130     MOVE EP-START TO WK-SEARCH-START.
001140     MOVE EP-END   TO WK-SEARCH-END.
001150     PERFORM 2005-FIND-EXACT-KEY THRU 2005-FIND-EXACT-KEY-EXIT.
001160     IF WS-KEY-NOT-FOUND
001170         PERFORM 2010-INSERT-TABLE-ENTRY
001180             THRU 2010-INSERT-TABLE-ENTRY-EXIT
001190     END-IF.
001200     IF NOT ER-OK
001210         GO TO 2000-ADD-EVENT-F
001220     END-IF.
001230     PERFORM 2100-RECOMPUTE-DELETED-BLOCKS
001240         THRU 2100-RECOMPUTE-DELETED-BLOCKS-EXIT.
001250     MOVE EP-START TO IV-A-START.
001260     MOVE EP-END   TO IV-A-END.
001270     CALL 'X61T002' USING DJ-M-AREA IV-A-INTERVAL DJ-R-AREA ER.
001280     PERFORM 2090-COPY-R-TO-M THRU 2090-COPY-R-TO-M-EXIT.
001290     PERFORM 5000-CARVE-DELETED-BLOCKS-I
001300         THRU 5000-CARVE-DELETED-BLOCKS-F.
001310 2000-ADD-EVENT-F.
001320     EXIT.
001330 2005-FIND-EXACT-KEY.
001340     SET WS-KEY-NOT-FOUND TO TRUE.
001350     IF IT-TOT = ZERO
001360         GO TO 2005-FIND-EXACT-KEY-EXIT
001370     END-IF.
001380     SET IT-IDX TO 1.
001390     SEARCH ALL IT-EL
001400         AT END
001410             SET WS-KEY-NOT-FOUND TO TRUE
001420         WHEN IT-START(IT-IDX) = WK-SEARCH-START
001430          AND IT-END(IT-IDX) = WK-SEARCH-END
001440             SET WS-KEY-FOUND TO TRUE
001450     END-SEARCH.
001460 2005-FIND-EXACT-KEY-EXIT.
001470     EXIT.
001480 2010-INSERT-TABLE-ENTRY.
001490     IF IT-TOT NOT < 2000
001500         SET ER-TABLE-FULL TO TRUE
001510         MOVE 'EXTENT TABLE FULL ON ADD' TO ER-DESCRIPTION
001520         GO TO 2010-INSERT-TABLE-ENTRY-EXIT
001530     END-IF.
001540     ADD 1 TO IT-TOT.
001550     MOVE EP-START TO IT-START(IT-TOT).
001560     MOVE EP-END   TO IT-END(IT-TOT).
001570     SORT IT-EL ASCENDING KEY IT-START IT-END.
001580 2010-INSERT-TABLE-ENTRY-EXIT.
001590     EXIT.
001600*----------------------------------------------------------------
001610* 2100-RECOMPUTE-DELETED-BLOCKS - APPLY THE NEW ADD TO EVERY
001620* CURRENTLY DELETED BLOCK: DROP IF FULLY CONTAINED, SPLIT IF
001630* PARTIALLY COVERED, LEAVE UNCHANGED OTHERWISE.
001640*----------------------------------------------------------------
001650 2100-RECOMPUTE-DELETED-BLOCKS.
001660     MOVE ZERO TO DB-S-TOT.
001670     IF DB-P-TOT = ZERO
001680         GO TO 2100-RECOMPUTE-DELETED-BLOCKS-EXIT
001690     END-IF.
001700     PERFORM 2110-RECOMPUTE-ONE-BLOCK
001710         THRU 2110-RECOMPUTE-ONE-BLOCK-EXIT
001720         VARYING DB-P-IDX FROM 1 BY 1 UNTIL DB-P-IDX > DB-P-TOT.
001730     PERFORM 2190-COPY-S-TO-P THRU 2190-COPY-S-TO-P-EXIT.
001740 2100-RECOMPUTE-DELETED-BLOCKS-EXIT.
001750     EXIT.
001760 2110-RECOMPUTE-ONE-BLOCK.
001770     MOVE DB-P-START(DB-P-IDX) TO IV-A-START.
001780     MOVE DB-P-END(DB-P-IDX)   TO IV-A-END.
001790     MOVE EP-START TO IV-B-START.
001800     MOVE EP-END   TO IV-B-END.
001810* IS THE NEW EXTENT (B-ROLE) CONTAINING THIS DELETED BLOCK
001820* (A-ROLE)?  PASS ARGUMENTS NEW-EXTENT FIRST TO PUT IT IN
001830* THE A-ROLE FOR X61T004.
001840     SET PR-CONTAINS TO TRUE.
001850     CALL 'X61T004' USING IV-B-INTERVAL IV-A-INTERVAL
001860                          PR-REQUEST PR-RESULT.
001870     IF PR-TRUE
001880         GO TO 2110-RECOMPUTE-ONE-BLOCK-EXIT
001890     END-IF.
001900     SET PR-INTERSECTS TO TRUE.
001910     CALL 'X61T004' USING IV-A-INTERVAL IV-B-INTERVAL
001920                          PR-REQUEST PR-RESULT.
001930     IF PR-FALSE
001940         ADD 1 TO DB-S-TOT
001950         MOVE IV-A-START TO DB-S-START(DB-S-TOT)
001960         MOVE IV-A-END   TO DB-S-END(DB-S-TOT)
001970         GO TO 2110-RECOMPUTE-ONE-BLOCK-EXIT
001980     END-IF.
001990     CALL 'X61T003' USING IV-A-INTERVAL IV-B-INTERVAL
002000                          SR-RESULT ER.
002010     ADD 1 TO DB-S-TOT.
002020     MOVE SR-1-START TO DB-S-START(DB-S-TOT).
002030     MOVE SR-1-END   TO DB-S-END(DB-S-TOT).
002040     IF SR-COUNT = 2
002050         ADD 1 TO DB-S-TOT
002060         MOVE SR-2-START TO DB-S-START(DB-S-TOT)
002070         MOVE SR-2-END   TO DB-S-END(DB-S-TOT)
002080     END-IF.
002090 2110-RECOMPUTE-ONE-BLOCK-EXIT.
002100     EXIT.
002110 2190-COPY-S-TO-P.
002120     MOVE DB-S-TOT TO DB-P-TOT.
002130     IF DB-P-TOT = ZERO
002140         GO TO 2190-COPY-S-TO-P-EXIT
002150     END-IF.
002160     PERFORM 2191-COPY-ONE-S THRU 2191-COPY-ONE-S-EXIT
002170         VARYING DB-S-IDX FROM 1 BY 1 UNTIL DB-S-IDX > DB-S-TOT.
002180 2190-COPY-S-TO-P-EXIT.
002190     EXIT.
002200 2191-COPY-ONE-S.
002210     MOVE DB-S-START(DB-S-IDX) TO DB-P-START(DB-S-IDX).
002220     MOVE DB-S-END(DB-S-IDX)   TO DB-P-END(DB-S-IDX).
002230 2191-COPY-ONE-S-EXIT.
002240     EXIT.
002250 2090-COPY-R-TO-M.
002260     MOVE DJ-R-TOT TO DJ-M-TOT.
002270     IF DJ-M-TOT = ZERO
002280         GO TO 2090-COPY-R-TO-M-EXIT
002290     END-IF.
002300     PERFORM 2091-COPY-ONE-R THRU 2091-COPY-ONE-R-EXIT
002310         VARYING DJ-R-IDX FROM 1 BY 1 UNTIL DJ-R-IDX > DJ-R-TOT.
002320 2090-COPY-R-TO-M-EXIT.
002330     EXIT.
002340 2091-COPY-ONE-R.
002350     MOVE DJ-R-START(DJ-R-IDX) TO DJ-M-START(DJ-R-IDX).
002360     MOVE DJ-R-END(DJ-R-IDX)   TO DJ-M-END(DJ-R-IDX).
002370 2091-COPY-ONE-R-EXIT.
002380     EXIT.
002390*----------------------------------------------------------------
002400* 3000-REMOVE-EVENT
002410* 1 - LOCATE AND DELETE THE EXACT KEY FROM THE ORDERED TABLE
002420* 2 - REBUILD THE DISJOINT LIST FROM WHAT REMAINS (ALREADY
002430*     ASCENDING, SO JUST COALESCE - SEE REMOVE RECOMPUTE
002440*     RULE: THE REFERENCE SYSTEM SORTS DESCENDING THEN
002450*     REVERSES, THIS SHOP SORTS ASCENDING DIRECTLY)
002460* 3 - CARVE OUT THE DELETED-BLOCK SET
002470*----------------------------------------------------------------
002480 3000-REMOVE-EVENT-I.
002490     MOVE EP-START TO WK-SEARCH-START.
002500     MOVE EP-END   TO WK-SEARCH-END.
002510     PERFORM 2005-FIND-EXACT-KEY THRU 2005-FIND-EXACT-KEY-EXIT.
002520     IF WS-KEY-NOT-FOUND
002530         GO TO 3000-REMOVE-EVENT-F
002540     END-IF.
002550     PERFORM 3100-DELETE-TABLE-ENTRY
002560         THRU 3100-DELETE-TABLE-ENTRY-EXIT.
002570     PERFORM 3200-REBUILD-DISJOINT-LIST
002580         THRU 3200-REBUILD-DISJOINT-LIST-EXIT.
002590     PERFORM 5000-CARVE-DELETED-BLOCKS-I
002600         THRU 5000-CARVE-DELETED-BLOCKS-F.
002610 3000-REMOVE-EVENT-F.
002620     EXIT.
002630 3100-DELETE-TABLE-ENTRY.
002640     PERFORM 3110-SHIFT-ONE THRU 3110-SHIFT-ONE-EXIT
002650         VARYING IT-IDX FROM IT-IDX BY 1 UNTIL IT-IDX >= IT-TOT.
002660     SUBTRACT 1 FROM IT-TOT.
002670 3100-DELETE-TABLE-ENTRY-EXIT.
002680     EXIT.
002690 3110-SHIFT-ONE.
002700     MOVE IT-START(IT-IDX + 1) TO IT-START(IT-IDX).
002710     MOVE IT-END(IT-IDX + 1)   TO IT-END(IT-IDX).
002720 3110-SHIFT-ONE-EXIT.
002730     EXIT.
002740 3200-REBUILD-DISJOINT-LIST.
002750     MOVE ZERO TO DJ-M-TOT.
002760     IF IT-TOT = ZERO
002770         GO TO 3200-REBUILD-DISJOINT-LIST-EXIT
002780     END-IF.
002790     PERFORM 3210-COPY-STORED-INTERVAL
002800         THRU 3210-COPY-STORED-INTERVAL-EXIT
002810         VARYING IT-IDX FROM 1 BY 1 UNTIL IT-IDX > IT-TOT.
002820     PERFORM 3300-COALESCE-DJ-M THRU 3300-COALESCE-DJ-M-EXIT.
002830 3200-REBUILD-DISJOINT-LIST-EXIT.
002840     EXIT.
002850 3210-COPY-STORED-INTERVAL.
002860     ADD 1 TO DJ-M-TOT.
002870     MOVE IT-START(IT-IDX) TO DJ-M-START(DJ-M-TOT).
002880     MOVE IT-END(IT-IDX)   TO DJ-M-END(DJ-M-TOT).
002890 3210-COPY-STORED-INTERVAL-EXIT.
002900     EXIT.
002910 3300-COALESCE-DJ-M.
002920     MOVE ZERO TO DJ-R-TOT.
002930     MOVE DJ-M-START(1) TO WS-COAL-START.
002940     MOVE DJ-M-END(1)   TO WS-COAL-END.
002950     IF DJ-M-TOT > 1
002960         PERFORM 3310-COALESCE-STEP THRU 3310-COALESCE-STEP-EXIT
002970             VARYING DJ-M-IDX FROM 2 BY 1 UNTIL DJ-M-IDX > DJ-M-TOT
002980     END-IF.
002990     PERFORM 3350-FLUSH-COAL THRU 3350-FLUSH-COAL-EXIT.
003000     PERFORM 3390-COPY-R-TO-M THRU 3390-COPY-R-TO-M-EXIT.
003010 3300-COALESCE-DJ-M-EXIT.
003020     EXIT.
003030 3310-COALESCE-STEP.
003040     MOVE WS-COAL-START TO IV-A-START.
003050     MOVE WS-COAL-END   TO IV-A-END.
003060     MOVE DJ-M-START(DJ-M-IDX) TO IV-B-START.
003070     MOVE DJ-M-END(DJ-M-IDX)   TO IV-B-END.
003080     SET PR-DO-OVERLAP TO TRUE.
003090     CALL 'X61T004' USING IV-A-INTERVAL IV-B-INTERVAL
003100                          PR-REQUEST PR-RESULT.
003110     IF PR-TRUE
003120         IF IV-B-START < WS-COAL-START
003130             MOVE IV-B-START TO WS-COAL-START
003140         END-IF
003150         IF IV-B-END > WS-COAL-END
003160             MOVE IV-B-END TO WS-COAL-END
003170         END-IF
003180     ELSE
003190         PERFORM 3350-FLUSH-COAL THRU 3350-FLUSH-COAL-EXIT
003200         MOVE IV-B-START TO WS-COAL-START
003210         MOVE IV-B-END   TO WS-COAL-END
003220     END-IF.
003230 3310-COALESCE-STEP-EXIT.
003240     EXIT.
003250 3350-FLUSH-COAL.
003260     ADD 1 TO DJ-R-TOT.
003270     MOVE WS-COAL-START TO DJ-R-START(DJ-R-TOT).
003280     MOVE WS-COAL-END   TO DJ-R-END(DJ-R-TOT).
003290 3350-FLUSH-COAL-EXIT.
003300     EXIT.
003310 3390-COPY-R-TO-M.
003320     MOVE DJ-R-TOT TO DJ-M-TOT.
003330     PERFORM 3391-COPY-ONE-R THRU 3391-COPY-ONE-R-EXIT
003340         VARYING DJ-R-IDX FROM 1 BY 1 UNTIL DJ-R-IDX > DJ-R-TOT.
003350 3390-COPY-R-TO-M-EXIT.
003360     EXIT.
003370 3391-COPY-ONE-R.
003380     MOVE DJ-R-START(DJ-R-IDX) TO DJ-M-START(DJ-R-IDX).
003390     MOVE DJ-R-END(DJ-R-IDX)   TO DJ-M-END(DJ-R-IDX).
003400 3391-COPY-ONE-R-EXIT.
003410     EXIT.
003420*----------------------------------------------------------------
003430* 4000-DELETE-EVENT
003440* 1 - RECORD THE BLOCK IN THE DELETED-BLOCK SET
003450* 2 - CARVE THE DELETED-BLOCK SET OUT OF THE MERGED LIST
003460*----------------------------------------------------------------
003470 4000-DELETE-EVENT-I.
003480     IF DB-P-TOT NOT < 2000
003490         SET ER-TABLE-FULL TO TRUE
003500         MOVE 'DELETED-BLOCK TABLE FULL' TO ER-DESCRIPTION
003510         GO TO 4000-DELETE-EVENT-F
003520     END-IF.
003530     ADD 1 TO DB-P-TOT.
003540     MOVE EP-START TO DB-P-START(DB-P-TOT).
003550     MOVE EP-END   TO DB-P-END(DB-P-TOT).
003560     PERFORM 5000-CARVE-DELETED-BLOCKS-I
003570         THRU 5000-CARVE-DELETED-BLOCKS-F.
003580 4000-DELETE-EVENT-F.
003590     EXIT.
003600*----------------------------------------------------------------
003610* 5000-CARVE-DELETED-BLOCKS - APPLY EVERY DELETED BLOCK TO
003620* EVERY ELEMENT OF THE MERGED LIST (DJ-M), PRODUCING THE
003630* POST-CARVE LIST THE DRIVER READS BACK (DJ-C).  EACH BLOCK
003640* IS APPLIED IN TURN, PING-PONGING THE WORKING PIECE LIST
003650* BETWEEN DJ-P2-AREA AND DJ-Q-AREA, SINCE ONE CARVE CAN
003660* TURN ONE PIECE INTO TWO.
003670*----------------------------------------------------------------
003680 5000-CARVE-DELETED-BLOCKS-I.
003690     MOVE DJ-M-TOT TO DJ-P2-TOT.
003700     IF DJ-P2-TOT > ZERO
003710         PERFORM 5010-COPY-M-TO-P THRU 5010-COPY-M-TO-P-EXIT
003720             VARYING DJ-M-IDX FROM 1 BY 1 UNTIL DJ-M-IDX > DJ-M-TOT
003730     END-IF.
003740     IF DB-P-TOT > ZERO AND DJ-P2-TOT > ZERO
003750         PERFORM 5020-APPLY-ONE-BLOCK THRU 5020-APPLY-ONE-BLOCK-EXIT
003760             VARYING DB-P-IDX FROM 1 BY 1 UNTIL DB-P-IDX > DB-P-TOT
003770     END-IF.
003780     MOVE DJ-P2-TOT TO DJ-C-TOT.
003790     IF DJ-C-TOT > ZERO
003800         PERFORM 5090-COPY-P-TO-C THRU 5090-COPY-P-TO-C-EXIT
003810             VARYING DJ-P2-IDX FROM 1 BY 1 UNTIL DJ-P2-IDX > DJ-P2-TOT
003820     END-IF.
003830 5000-CARVE-DELETED-BLOCKS-F.
003840     EXIT.
003850 5010-COPY-M-TO-P.
003860     MOVE DJ-M-START(DJ-M-IDX) TO DJ-P2-START(DJ-M-IDX).
003870     MOVE DJ-M-END(DJ-M-IDX)   TO DJ-P2-END(DJ-M-IDX).
003880 5010-COPY-M-TO-P-EXIT.
003890     EXIT.
003900 5020-APPLY-ONE-BLOCK.
003910     MOVE ZERO TO DJ-Q-TOT.
003920     PERFORM 5030-CARVE-PIECE THRU 5030-CARVE-PIECE-EXIT
003930         VARYING DJ-P2-IDX FROM 1 BY 1 UNTIL DJ-P2-IDX > DJ-P2-TOT.
003940     MOVE DJ-Q-TOT TO DJ-P2-TOT.
003950     IF DJ-P2-TOT > ZERO
003960         PERFORM 5040-COPY-ONE-Q THRU 5040-COPY-ONE-Q-EXIT
003970             VARYING DJ-Q-IDX FROM 1 BY 1 UNTIL DJ-Q-IDX > DJ-Q-TOT
003980     END-IF.
003990 5020-APPLY-ONE-BLOCK-EXIT.
004000     EXIT.
004010 5030-CARVE-PIECE.
004020     MOVE DJ-P2-START(DJ-P2-IDX) TO IV-A-START.
004030     MOVE DJ-P2-END(DJ-P2-IDX)   TO IV-A-END.
004040     MOVE DB-P-START(DB-P-IDX)   TO IV-B-START.
004050     MOVE DB-P-END(DB-P-IDX)     TO IV-B-END.
004060     CALL 'X61T003' USING IV-A-INTERVAL IV-B-INTERVAL
004070                          SR-RESULT ER.
004080     ADD 1 TO DJ-Q-TOT.
004090     MOVE SR-1-START TO DJ-Q-START(DJ-Q-TOT).
004100     MOVE SR-1-END   TO DJ-Q-END(DJ-Q-TOT).
004110     IF SR-COUNT = 2
004120         ADD 1 TO DJ-Q-TOT
004130         MOVE SR-2-START TO DJ-Q-START(DJ-Q-TOT)
004140         MOVE SR-2-END   TO DJ-Q-END(DJ-Q-TOT)
004150     END-IF.
004160 5030-CARVE-PIECE-EXIT.
004170     EXIT.
004180 5040-COPY-ONE-Q.
004190     MOVE DJ-Q-START(DJ-Q-IDX) TO DJ-P2-START(DJ-Q-IDX).
004200     MOVE DJ-Q-END(DJ-Q-IDX)   TO DJ-P2-END(DJ-Q-IDX).
004210 5040-COPY-ONE-Q-EXIT.
004220     EXIT.
004230 5090-COPY-P-TO-C.
004240     MOVE DJ-P2-START(DJ-P2-IDX) TO DJ-C-START(DJ-P2-IDX).
004250     MOVE DJ-P2-END(DJ-P2-IDX)   TO DJ-C-END(DJ-P2-IDX).
004260 5090-COPY-P-TO-C-EXIT.
004270     EXIT.
