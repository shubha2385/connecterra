000100      * **++ PR-REQUEST / PR-RESULT - INTERVAL PREDICATE LINKAGE
000110      * Selects which Interval predicate X61T004 is to evaluate and
000120      * carries back its true/false answer.
000130 01  PR-REQUEST.
000140     03  PR-PREDICATE            PIC X(02)  VALUE SPACE.
000150         88  PR-INTERSECTS                  VALUE 'IN'.
000160         88  PR-DO-OVERLAP                  VALUE 'DO'.
000170         88  PR-CONTAINS                    VALUE 'CO'.
000180         88  PR-AFTER                       VALUE 'AF'.
000190         88  PR-BEFORE                      VALUE 'BE'.
000200     03  PR-PREDICATE-X REDEFINES PR-PREDICATE.
000210         05  PR-PREDICATE-1          PIC X(01).
000220         05  PR-PREDICATE-2          PIC X(01).
000230     03  FILLER                  PIC X(06)  VALUE SPACE.
000240 01  PR-RESULT.
000250     03  PR-FLAG                 PIC X(01)  VALUE 'N'.
000260         88  PR-TRUE                        VALUE 'Y'.
000270         88  PR-FALSE                       VALUE 'N'.
000280     03  FILLER                  PIC X(07)  VALUE SPACE.
