000100      * **++ LITERALS AND CONSTANTS - SPACE-MAP RECONCILIATION (X61)
000110      * Event action codes, engine operation codes and the fixed
000120      * merge-distance constant used when coalescing extents.
000130 01  WK-X61-LITERALS.
000140     03  CC-ACT-ADDED            PIC X(07)  VALUE 'ADDED'.
000150     03  CC-ACT-REMOVED          PIC X(07)  VALUE 'REMOVED'.
000160     03  CC-ACT-DELETED          PIC X(07)  VALUE 'DELETED'.
000170     03  CC-OP-ADD               PIC X(01)  VALUE 'A'.
000180     03  CC-OP-REMOVE            PIC X(01)  VALUE 'R'.
000190     03  CC-OP-DELETE            PIC X(01)  VALUE 'D'.
000200     03  CC-MERGE-DISTANCE       PIC S9(4) COMP VALUE +7.
000210     03  FILLER                  PIC X(04)  VALUE SPACE.
