000100      * **++ SR-RESULT - INTERVAL-SPLITTING RESULT AREA
000110      * Carries back the one or two remainder pieces produced when
000120      * a deleted block is carved out of an interval.
000130 01  SR-RESULT.
000140     03  SR-COUNT                PIC 9(01) COMP VALUE ZERO.
000150     03  SR-1-START              PIC S9(09) VALUE ZERO.
000160     03  SR-1-END                PIC S9(09) VALUE ZERO.
000170     03  SR-2-START              PIC S9(09) VALUE ZERO.
000180     03  SR-2-END                PIC S9(09) VALUE ZERO.
000190     03  SR-2-END-X REDEFINES SR-2-END
000200                                 PIC X(09).
000210     03  FILLER                  PIC X(04)  VALUE SPACE.
