000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    X61T004.
000120 AUTHOR.        RUSSO.
000130 INSTALLATION.  EDP CENTRALE - ELABORAZIONI BATCH.
000140 DATE-WRITTEN.  1989-04-03.
000150 DATE-COMPILED.
000160 SECURITY.      PUBLIC.
000170*----------------------------------------------------------------
000180* X61T004 - MAPPA SPAZI - EXTENT PREDICATE SUBROUTINE
000190* **++ Answers the five yes/no questions the reconciliation
000200* engine and its merge/split helpers ask about a pair of
000210* extents: INTERSECTS, DO-OVERLAP (within the merge distance),
000220* CONTAINS, AFTER and BEFORE.  Called by X61T001, X61T002 and
000230* X61T003 - never called directly from the driver.
000240*----------------------------------------------------------------
000250* CHANGE LOG
000260*----------------------------------------------------------------
000270* DATE       BY   REQUEST   DESCRIPTION
000280*----------------------------------------------------------------
000290* 1989-04-03 RUS  CR4401    INITIAL WRITE - INTERSECTS/CONTAINS/AF
000300* 1989-04-19 RUS  CR4409    DO-OVERLAP ADDED FOR THE MERGE-DISTANC
000310* 1990-02-06 DLC  CR4552    DROPPED USE OF FUNCTION - NONE WAS NEE
000320* 1991-09-24 DLC  CR4720    DO-OVERLAP GAP TEST CHANGED FROM > ZER
000330* 1991-09-24 DLC  CR4720    >= ZERO, ZERO GAP IS WITHIN MERGE DIST
000340* 1992-12-11 DLC  CR4830    REVIEWED ALL FIVE PREDICATES AGAINST T
000350* 1992-12-11 DLC  CR4830    SPACE-MAP DESIGN NOTE, NO CHANGE REQUI
000360* 1995-09-27 BIA  CR5133    REVIEWED FOR YEAR 2000 - NO DATE FIELD
000370* 1996-10-08 BIA  CR5195    ADDED WHEN-OTHER TRAP FOR AN UNRECOGNI
000380* 1996-10-08 BIA  CR5195    PREDICATE CODE, WAS FALLING THROUGH SI
000390* 1998-03-02 BIA  CR5288    Y2K SIGN-OFF - NO CHANGE REQUIRED
000400* 2001-05-21 GAL  CR5460    COMMENTS CLARIFIED PER AUDIT AF-6
000410* 2002-08-19 GAL  CR5540    WHEN-OTHER TRAP NOW DISPLAYS THE OFFEN
000420* 2002-08-19 GAL  CR5540    CODE BYTE BY BYTE, HELPED DIAGNOSE CR5
000430*----------------------------------------------------------------
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER.  IBM-370.
000470 OBJECT-COMPUTER.  IBM-370.
000480 DATA DIVISION.
000490 WORKING-STORAGE SECTION.
000500 COPY X61MCSTR.
000510*----------------------------------------------------------------
000520* WS-GAP-1 IS A STANDALONE SCRATCH ACCUMULATOR, NOT PART OF
000530* ANY LARGER RECORD - KEPT AT 77-LEVEL PER LOCAL CONVENTION.
000540*----------------------------------------------------------------
000550 77  WS-GAP-1                    PIC S9(09) COMP VALUE ZERO.
000560 01  WS-GAP-AREA.
000570     03  WS-GAP-2                PIC S9(09) COMP VALUE ZERO.
000580     03  FILLER                  PIC X(04)  VALUE SPACE.
000590 LINKAGE SECTION.
000600 COPY X61MIV REPLACING ==:X:== BY ==A==.
000610 COPY X61MIV REPLACING ==:X:== BY ==B==.
000620 COPY X61MPR.
000630 PROCEDURE DIVISION USING IV-A-INTERVAL IV-B-INTERVAL
000640                          PR-REQUEST PR-RESULT.
000650*----------------------------------------------------------------
000660* 0000-MAIN - DISPATCH ON THE REQUESTED PREDICATE
000670*----------------------------------------------------------------
000680 0000-MAIN-I.
000690     SET PR-FALSE TO TRUE.
000700     EVALUATE TRUE
000710         WHEN PR-INTERSECTS
000720             PERFORM 5010-INTERSECTS THRU 5010-INTERSECTS-EXIT
000730         WHEN PR-DO-OVERLAP
000740             PERFORM 5020-DO-OVERLAP THRU 5020-DO-OVERLAP-EXIT
000750         WHEN PR-CONTAINS
000760             PERFORM 5030-CONTAINS THRU 5030-CONTAINS-EXIT
000770         WHEN PR-AFTER
000780             PERFORM 5040-AFTER THRU 5040-AFTER-EXIT
000790         WHEN PR-BEFORE
000800             PERFORM 5050-BEFORE THRU 5050-BEFORE-EXIT
000810         WHEN OTHER
000820             DISPLAY 'X61T004 - UNKNOWN PREDICATE CODE '
000830                 PR-PREDICATE-1 PR-PREDICATE-2
000840             SET PR-FALSE TO TRUE
000850     END-EVALUATE.
000860 0000-MAIN-F.
000870     GOBACK.
000880*----------------------------------------------------------------
000890* 5010-INTERSECTS - A.START <= B.END AND B.START <= A.END
000900* (THIS IS ALSO THE EXACT-OVERLAP TEST USED BY THE SPLIT
000910* AND DELETED-BLOCK PARAGRAPHS.)
000920*----------------------------------------------------------------
000930 5010-INTERSECTS.
000940     IF IV-A-START <= IV-B-END AND IV-B-START <= IV-A-END
000950         SET PR-TRUE TO TRUE
000960     ELSE
000970         SET PR-FALSE TO TRUE
000980     END-IF.
000990 5010-INTERSECTS-EXIT.
001000     EXIT.
001010*----------------------------------------------------------------
001020* 5020-DO-OVERLAP - INTERSECTS, OR THE GAP BETWEEN THE TWO
001030* EXTENTS IS WITHIN THE MERGE DISTANCE (CC-MERGE-DISTANCE).
001040*----------------------------------------------------------------
001050 5020-DO-OVERLAP.
001060     PERFORM 5010-INTERSECTS THRU 5010-INTERSECTS-EXIT.
001070     IF PR-TRUE
001080         GO TO 5020-DO-OVERLAP-EXIT
001090     END-IF.
001100     COMPUTE WS-GAP-1 = IV-B-START - IV-A-END.
001110     COMPUTE WS-GAP-2 = IV-A-START - IV-B-END.
001120     IF (WS-GAP-1 >= ZERO AND WS-GAP-1 <= CC-MERGE-DISTANCE)
001130        OR (WS-GAP-2 >= ZERO AND WS-GAP-2 <= CC-MERGE-DISTANCE)
001140         SET PR-TRUE TO TRUE
001150     ELSE
001160         SET PR-FALSE TO TRUE
001170     END-IF.
001180 5020-DO-OVERLAP-EXIT.
001190     EXIT.
001200*----------------------------------------------------------------
001210* 5030-CONTAINS - A.START <= B.START AND B.END <= A.END
001220*----------------------------------------------------------------
001230 5030-CONTAINS.
001240     IF IV-A-START <= IV-B-START AND IV-B-END <= IV-A-END
001250         SET PR-TRUE TO TRUE
001260     ELSE
001270         SET PR-FALSE TO TRUE
001280     END-IF.
001290 5030-CONTAINS-EXIT.
001300     EXIT.
001310*----------------------------------------------------------------
001320* 5040-AFTER - A.START > B.END (A LIES ENTIRELY AFTER B)
001330*----------------------------------------------------------------
001340 5040-AFTER.
001350     IF IV-A-START > IV-B-END
001360         SET PR-TRUE TO TRUE
001370     ELSE
001380         SET PR-FALSE TO TRUE
001390     END-IF.
001400 5040-AFTER-EXIT.
001410     EXIT.
001420*----------------------------------------------------------------
001430* 5050-BEFORE - A.END < B.START (A LIES ENTIRELY BEFORE B)
001440*----------------------------------------------------------------
001450 5050-BEFORE.
001460     IF IV-A-END < IV-B-START
001470         SET PR-TRUE TO TRUE
001480     ELSE
001490         SET PR-FALSE TO TRUE
001500     END-IF.
001510 5050-BEFORE-EXIT.
001520     EXIT.
