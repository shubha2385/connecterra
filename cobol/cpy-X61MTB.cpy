000100      * **++ IT-TABLE-AREA - ORDERED INTERVAL TABLE
000110      * Substitutes the reference red-black tree with a plain
000120      * OCCURS table kept in ascending (start,end) order so exact
000130      * keys can be located with SEARCH ALL, the same way this shop
000140      * substitutes an ordered table for any keyed lookup that does
000150      * not warrant a VSAM/DB2 key.
000160 01  IT-TABLE-AREA.
000170     03  IT-TOT                  PIC 9(05) COMP VALUE ZERO.
000180     03  IT-LIST.
000190         05  IT-EL OCCURS 0 TO 2000 TIMES
000200                    DEPENDING ON IT-TOT
000210                    ASCENDING KEY IS IT-START IT-END
000220                    INDEXED BY IT-IDX.
000230             07  IT-START        PIC S9(09).
000240             07  IT-END          PIC S9(09).
000250             07  IT-END-X REDEFINES IT-END
000260                                 PIC X(09).
000270     03  FILLER                  PIC X(04)  VALUE SPACE.
