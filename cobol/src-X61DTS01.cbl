000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    X61DTS01.
000120 AUTHOR.        DE LUCA.
000130 INSTALLATION.  EDP CENTRALE - ELABORAZIONI BATCH.
000140 DATE-WRITTEN.  1989-04-12.
000150 DATE-COMPILED.
000160 SECURITY.      PUBLIC.
000170*----------------------------------------------------------------
000180* X61DTS01 - MAPPA SPAZI - TEST SUITE FOR X61T004/X61T003
000190* **++ Drives the predicate subroutine and the split subroutine
000200* through a fixed set of hand-built extent pairs and checks the
000210* answer against the expected result punched in TCIN.  Modelled
000220* on the deblocker test suite so the same TCIN/statistics shape
000230* carries over - one CALL per test case, one line of statistics
000240* at the end.
000250*----------------------------------------------------------------
000260* CHANGE LOG
000270*----------------------------------------------------------------
000280* DATE       BY   REQUEST   DESCRIPTION
000290*----------------------------------------------------------------
000300* 1989-04-12 DLC  CR4401    INITIAL WRITE - PREDICATE CASES ONLY
000310* 1989-05-03 DLC  CR4417    SPLIT SUBROUTINE CASES ADDED
000320* 1990-02-06 DLC  CR4552    NO FUNCTION USED HERE, NONE REQUIRED
000330* 1991-07-09 DLC  CR4695    ADDED AFTER/BEFORE CASES, WERE UNTESTE
000340* 1992-10-21 DLC  CR4815    TCIN LAYOUT WIDENED, ROOM FOR A SECOND
000350* 1992-10-21 DLC  CR4815    EXPECTED-REMAINDER PAIR ON SPLIT CASES
000360* 1994-05-06 BIA  CR4970    ADDED CASES FOR THE MERGE-DISTANCE BOU
000370* 1994-05-06 BIA  CR4970    GAP OF EXACTLY 0 AND EXACTLY 7, PER CR
000380* 1995-09-27 BIA  CR5133    REVIEWED FOR YEAR 2000 - NO DATE FIELD
000390* 1997-02-18 BIA  CR5225    ADDED CASE FOR B FALLING STRICTLY INSI
000400* 1997-02-18 BIA  CR5225    TWO-PIECE SPLIT WAS NOT PREVIOUSLY COV
000410* 1998-03-02 BIA  CR5288    Y2K SIGN-OFF - NO CHANGE REQUIRED
000420* 2001-05-21 GAL  CR5460    COMMENTS CLARIFIED PER AUDIT AF-6
000430*----------------------------------------------------------------
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER.  IBM-370.
000470 OBJECT-COMPUTER.  IBM-370.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT TCIN ASSIGN TO TCIN
000510         FILE STATUS IS TCIN-FS.
000520 DATA DIVISION.
000530 FILE SECTION.
000540 FD  TCIN
000550     RECORDING MODE IS F.
000560 01  TCIN-REC.
000570     03  TCIN-ID              PIC X(08).
000580     03  FILLER               PIC X(01).
000590     03  TCIN-VERB            PIC X(02).
000600         88  TCIN-VERB-PREDICATE   VALUE 'PR'.
000610         88  TCIN-VERB-SPLIT       VALUE 'SP'.
000620     03  FILLER               PIC X(01).
000630     03  TCIN-PREDICATE       PIC X(02).
000640     03  FILLER               PIC X(01).
000650     03  TCIN-A-START         PIC S9(09).
000660     03  TCIN-A-END           PIC S9(09).
000670     03  TCIN-B-START         PIC S9(09).
000680     03  TCIN-B-END           PIC S9(09).
000690     03  TCIN-EXP-FLAG        PIC X(01).
000700     03  TCIN-EXP-COUNT       PIC 9(01).
000710     03  TCIN-EXP-1-START     PIC S9(09).
000720     03  TCIN-EXP-1-END       PIC S9(09).
000730     03  TCIN-EXP-2-START     PIC S9(09).
000740     03  TCIN-EXP-2-END       PIC S9(09).
000750     03  FILLER               PIC X(20).
000760 WORKING-STORAGE SECTION.
000770 01  WS-FILE-STATUSES.
000780     03  TCIN-FS              PIC X(02).
000790         88  TCIN-OK              VALUE '00'.
000800         88  TCIN-EOF             VALUE '10'.
000810     03  FILLER               PIC X(04)  VALUE SPACE.
000820 01  WS-COUNTERS.
000830     03  WK-CASE-CTR          PIC S9(09) COMP VALUE ZERO.
000840     03  WK-PASS-CTR          PIC S9(09) COMP VALUE ZERO.
000850     03  WK-FAIL-CTR          PIC S9(09) COMP VALUE ZERO.
000860     03  FILLER               PIC X(04)  VALUE SPACE.
000870*----------------------------------------------------------------
000880* WS-TEST-CASE-SW IS A STANDALONE SWITCH, NOT PART OF ANY
000890* LARGER RECORD - KEPT AT 77-LEVEL PER LOCAL CONVENTION.
000900*----------------------------------------------------------------
000910 77  WS-TEST-CASE-SW          PIC X(01)  VALUE SPACE.
000920     88  WK-CASE-PASSED                     VALUE 'P'.
000930     88  WK-CASE-FAILED                     VALUE 'F'.
000940 COPY X61MIV REPLACING ==:X:== BY ==A==.
000950 COPY X61MIV REPLACING ==:X:== BY ==B==.
000960 COPY X61MPR.
000970 COPY X61MSR.
000980 COPY X61MCR.
000990 PROCEDURE DIVISION.
001000*----------------------------------------------------------------
001010* 0000-MAIN
001020*----------------------------------------------------------------
001030 0000-MAIN-I.
001040     DISPLAY '*** X61DTS01 - EXTENT PREDICATE/SPLIT TESTS ***'.
001050     PERFORM 1000-OPEN-TCIN THRU 1000-OPEN-TCIN-EXIT.
001060     PERFORM 1100-READ-TCIN THRU 1100-READ-TCIN-EXIT.
001070     PERFORM 2000-EXECUTE-CASE THRU 2000-EXECUTE-CASE-EXIT
001080         UNTIL TCIN-EOF.
001090     PERFORM 1200-CLOSE-TCIN THRU 1200-CLOSE-TCIN-EXIT.
001100     PERFORM 9000-SHOW-STATISTICS THRU 9000-SHOW-STATISTICS-EXIT.
001110     DISPLAY '*** X61DTS01 - END ***'.
001120     IF WK-FAIL-CTR NOT = ZERO
001130         MOVE 12 TO RETURN-CODE
001140     END-IF.
001150 0000-MAIN-F.
001160     GOBACK.
001170 1000-OPEN-TCIN.
001180     OPEN INPUT TCIN.
001190     IF NOT TCIN-OK
001200         DISPLAY 'TCIN OPEN ERROR - FS: ' TCIN-FS
001210         MOVE 16 TO RETURN-CODE
001220         GOBACK
001230     END-IF.
001240 1000-OPEN-TCIN-EXIT.
001250     EXIT.
001260 1100-READ-TCIN.
001270     READ TCIN.
001280     IF NOT TCIN-OK AND NOT TCIN-EOF
001290         DISPLAY 'TCIN READ ERROR - FS: ' TCIN-FS
001300         MOVE 16 TO RETURN-CODE
001310         GOBACK
001320     END-IF.
001330 1100-READ-TCIN-EXIT.
001340     EXIT.
001350 1200-CLOSE-TCIN.
001360     CLOSE TCIN.
001370 1200-CLOSE-TCIN-EXIT.
001380     EXIT.
001390*----------------------------------------------------------------
001400* 2000-EXECUTE-CASE - RUN ONE TEST CASE AND SCORE IT
001410*----------------------------------------------------------------
001420 2000-EXECUTE-CASE.
001430     ADD 1 TO WK-CASE-CTR.
001440     SET WK-CASE-FAILED TO TRUE.
001450     EVALUATE TRUE
001460         WHEN TCIN-VERB-PREDICATE
001470             PERFORM 2100-RUN-PREDICATE-CASE
001480                 THRU 2100-RUN-PREDICATE-CASE-EXIT
001490         WHEN TCIN-VERB-SPLIT
001500             PERFORM 2200-RUN-SPLIT-CASE
001510                 THRU 2200-RUN-SPLIT-CASE-EXIT
001520         WHEN OTHER
001530             DISPLAY '  UNKNOWN VERB ON CASE ' TCIN-ID
001540     END-EVALUATE.
001550     IF WK-CASE-PASSED
001560         ADD 1 TO WK-PASS-CTR
001570         DISPLAY '  PASS ' TCIN-ID
001580     ELSE
001590         ADD 1 TO WK-FAIL-CTR
001600         DISPLAY '  FAIL ' TCIN-ID
001610     END-IF.
001620     PERFORM 1100-READ-TCIN THRU 1100-READ-TCIN-EXIT.
001630 2000-EXECUTE-CASE-EXIT.
001640     EXIT.
001650 2100-RUN-PREDICATE-CASE.
001660     MOVE TCIN-A-START TO IV-A-START.
001670     MOVE TCIN-A-END   TO IV-A-END.
001680     MOVE TCIN-B-START TO IV-B-START.
001690     MOVE TCIN-B-END   TO IV-B-END.
001700     MOVE TCIN-PREDICATE TO PR-PREDICATE.
001710     CALL 'X61T004' USING IV-A-INTERVAL IV-B-INTERVAL
001720                          PR-REQUEST PR-RESULT
001730         ON EXCEPTION
001740             DISPLAY '  CALL ERROR X61T004 ON ' TCIN-ID
001750             GO TO 2100-RUN-PREDICATE-CASE-EXIT
001760     END-CALL.
001770     IF PR-FLAG = TCIN-EXP-FLAG
001780         SET WK-CASE-PASSED TO TRUE
001790     END-IF.
001800 2100-RUN-PREDICATE-CASE-EXIT.
001810     EXIT.
001820 2200-RUN-SPLIT-CASE.
001830     MOVE TCIN-A-START TO IV-A-START.
001840     MOVE TCIN-A-END   TO IV-A-END.
001850     MOVE TCIN-B-START TO IV-B-START.
001860     MOVE TCIN-B-END   TO IV-B-END.
001870     CALL 'X61T003' USING IV-A-INTERVAL IV-B-INTERVAL
001880                          SR-RESULT ER
001890         ON EXCEPTION
001900             DISPLAY '  CALL ERROR X61T003 ON ' TCIN-ID
001910             GO TO 2200-RUN-SPLIT-CASE-EXIT
001920     END-CALL.
001930     IF SR-COUNT = TCIN-EXP-COUNT
001940       AND SR-1-START = TCIN-EXP-1-START AND SR-1-END = TCIN-EXP-1-END
001950       AND SR-2-START = TCIN-EXP-2-START AND SR-2-END = TCIN-EXP-2-END
001960         SET WK-CASE-PASSED TO TRUE
001970     END-IF.
001980 2200-RUN-SPLIT-CASE-EXIT.
001990     EXIT.
002000 9000-SHOW-STATISTICS.
002010     DISPLAY '  TOTAL CASES : ' WK-CASE-CTR.
002020     DISPLAY '  PASSED      : ' WK-PASS-CTR.
002030     DISPLAY '  FAILED      : ' WK-FAIL-CTR.
002040 9000-SHOW-STATISTICS-EXIT.
002050     EXIT.
