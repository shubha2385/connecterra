000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    X61T002.
000120 AUTHOR.        RUSSO.
000130 INSTALLATION.  EDP CENTRALE - ELABORAZIONI BATCH.
000140 DATE-WRITTEN.  1989-04-07.
000150 DATE-COMPILED.
000160 SECURITY.      PUBLIC.
000170*----------------------------------------------------------------
000180* X61T002 - MAPPA SPAZI - DISJOINT-LIST MERGE SUBROUTINE
000190* **++ Merges one new extent into an already-disjoint, ascending
000200* extent list, producing a new disjoint list.  Handles the
000210* empty-list, swallow-the-whole-list, before-first and
000220* after-last short circuits before falling back to the general
000230* left-to-right coalescing scan.  Called from X61T001 on ADD.
000240*----------------------------------------------------------------
000250* CHANGE LOG
000260*----------------------------------------------------------------
000270* DATE       BY   REQUEST   DESCRIPTION
000280*----------------------------------------------------------------
000290* 1989-04-07 RUS  CR4401    INITIAL WRITE - GENERAL SCAN ONLY
000300* 1989-04-19 RUS  CR4409    SHORT-CIRCUITS ADDED FOR EMPTY/SWALLOW
000310* 1990-02-06 DLC  CR4552    NO FUNCTION USED HERE, NONE REQUIRED
000320* 1991-06-14 DLC  CR4688    BEFORE-FIRST SHORT CIRCUIT REWORKED TO
000330* 1991-06-14 DLC  CR4688    X61T004 DIRECTLY, DROPPED LOCAL GAP TE
000340* 1992-04-02 DLC  CR4790    AFTER-LAST SHORT CIRCUIT ADDED, WAS FA
000350* 1992-04-02 DLC  CR4790    THROUGH TO THE GENERAL SCAN NEEDLESSLY
000360* 1993-01-08 DLC  CR4890    FIXED MID-LIST GAP INSERTION (AUDIT FI
000370* 1994-08-22 BIA  CR4960    RENUMBERED SCAN PARAGRAPHS TO 2400 RAN
000380* 1994-08-22 BIA  CR4960    STANDARDS MEMO 94-11 ON PARAGRAPH NUMB
000390* 1995-09-27 BIA  CR5133    REVIEWED FOR YEAR 2000 - NO DATE FIELD
000400* 1996-11-05 BIA  CR5210    ADDED COMMENT ON WHY B IS TESTED AGAIN
000410* 1996-11-05 BIA  CR5210    EACH N-ELEMENT ONLY, NOT THE GROWING R
000420* 1998-03-02 BIA  CR5288    Y2K SIGN-OFF - NO CHANGE REQUIRED
000430* 2001-05-21 GAL  CR5460    COMMENTS CLARIFIED PER AUDIT AF-6
000440*----------------------------------------------------------------
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER.  IBM-370.
000480 OBJECT-COMPUTER.  IBM-370.
000490 DATA DIVISION.
000500 WORKING-STORAGE SECTION.
000510 COPY X61MIV REPLACING ==:X:== BY ==B==.
000520 COPY X61MPR.
000530 01  WS-RUN-AREA.
000540     03  WS-MERGE-ACTIVE-SW      PIC X(01)  VALUE 'N'.
000550         88  WS-MERGE-ACTIVE                   VALUE 'Y'.
000560         88  WS-MERGE-NOT-ACTIVE                VALUE 'N'.
000570     03  WS-MERGED-START         PIC S9(09) VALUE ZERO.
000580     03  WS-MERGED-END           PIC S9(09) VALUE ZERO.
000590     03  FILLER                  PIC X(04)  VALUE SPACE.
000600*----------------------------------------------------------------
000610* WS-INSERTED-SW IS A STANDALONE SWITCH, NOT PART OF ANY
000620* LARGER RECORD - KEPT AT 77-LEVEL PER LOCAL CONVENTION.
000630*----------------------------------------------------------------
000640 77  WS-INSERTED-SW             PIC X(01)  VALUE 'N'.
000650     88  WS-A-INSERTED                     VALUE 'Y'.
000660     88  WS-A-NOT-INSERTED                  VALUE 'N'.
000670 LINKAGE SECTION.
000680 COPY X61MDJ REPLACING ==:X:== BY ==N==.
000690 COPY X61MIV REPLACING ==:X:== BY ==A==.
000700 COPY X61MDJ REPLACING ==:X:== BY ==C==.
000710 COPY X61MCR.
000720 PROCEDURE DIVISION USING DJ-N-AREA IV-A-INTERVAL
000730                          DJ-C-AREA ER.
000740*----------------------------------------------------------------
000750* 1000-MERGE - TOP LEVEL, SHORT CIRCUITS THEN GENERAL SCAN
000760*----------------------------------------------------------------
000770 1000-MERGE-I.
000780     MOVE ZERO TO ER-RESULT.
000790     MOVE ZERO TO DJ-C-TOT.
000800     IF DJ-N-TOT = ZERO
000810         PERFORM 2100-APPEND-A-ONLY THRU 2100-APPEND-A-ONLY-EXIT
000820         GO TO 1000-MERGE-F
000830     END-IF.
000840     IF IV-A-START <= DJ-N-START(1)
000850        AND IV-A-END >= DJ-N-END(DJ-N-TOT)
000860         PERFORM 2100-APPEND-A-ONLY THRU 2100-APPEND-A-ONLY-EXIT
000870         GO TO 1000-MERGE-F
000880     END-IF.
000890     MOVE DJ-N-START(1) TO IV-B-START.
000900     MOVE DJ-N-END(1)   TO IV-B-END.
000910     SET PR-BEFORE TO TRUE.
000920     CALL 'X61T004' USING IV-A-INTERVAL IV-B-INTERVAL
000930                          PR-REQUEST PR-RESULT.
000940     IF PR-TRUE
000950         SET PR-DO-OVERLAP TO TRUE
000960         CALL 'X61T004' USING IV-A-INTERVAL IV-B-INTERVAL
000970                              PR-REQUEST PR-RESULT
000980         IF PR-FALSE
000990             PERFORM 2200-INSERT-A-AT-FRONT
001000                 THRU 2200-INSERT-A-AT-FRONT-EXIT
001010             GO TO 1000-MERGE-F
001020         END-IF
001030     END-IF.
001040     MOVE DJ-N-START(DJ-N-TOT) TO IV-B-START.
001050     MOVE DJ-N-END(DJ-N-TOT)   TO IV-B-END.
001060     SET PR-AFTER TO TRUE.
001070     CALL 'X61T004' USING IV-A-INTERVAL IV-B-INTERVAL
001080                          PR-REQUEST PR-RESULT.
001090     IF PR-TRUE
001100         SET PR-DO-OVERLAP TO TRUE
001110         CALL 'X61T004' USING IV-A-INTERVAL IV-B-INTERVAL
001120                              PR-REQUEST PR-RESULT
001130         IF PR-FALSE
001140             PERFORM 2300-INSERT-A-AT-BACK
001150                 THRU 2300-INSERT-A-AT-BACK-EXIT
001160             GO TO 1000-MERGE-F
001170         END-IF
001180     END-IF.
001190     PERFORM 2400-SCAN-MERGE THRU 2400-SCAN-MERGE-EXIT.
001200 1000-MERGE-F.
001210     GOBACK.
001220*----------------------------------------------------------------
001230* 2100/2200/2300 - EMPTY-LIST, FRONT AND BACK SHORT CIRCUITS
001240*----------------------------------------------------------------
001250 2100-APPEND-A-ONLY.
001260     ADD 1 TO DJ-C-TOT.
001270     MOVE IV-A-START TO DJ-C-START(DJ-C-TOT).
001280     MOVE IV-A-END   TO DJ-C-END(DJ-C-TOT).
001290 2100-APPEND-A-ONLY-EXIT.
001300     EXIT.
001310 2200-INSERT-A-AT-FRONT.
001320     ADD 1 TO DJ-C-TOT.
001330     MOVE IV-A-START TO DJ-C-START(1).
001340     MOVE IV-A-END   TO DJ-C-END(1).
001350     PERFORM 2210-COPY-N-ELEMENT THRU 2210-COPY-N-ELEMENT-EXIT
001360         VARYING DJ-N-IDX FROM 1 BY 1 UNTIL DJ-N-IDX > DJ-N-TOT.
001370 2200-INSERT-A-AT-FRONT-EXIT.
001380     EXIT.
001390 2210-COPY-N-ELEMENT.
001400     ADD 1 TO DJ-C-TOT.
001410     MOVE DJ-N-START(DJ-N-IDX) TO DJ-C-START(DJ-C-TOT).
001420     MOVE DJ-N-END(DJ-N-IDX)   TO DJ-C-END(DJ-C-TOT).
001430 2210-COPY-N-ELEMENT-EXIT.
001440     EXIT.
001450 2300-INSERT-A-AT-BACK.
001460     PERFORM 2210-COPY-N-ELEMENT THRU 2210-COPY-N-ELEMENT-EXIT
001470         VARYING DJ-N-IDX FROM 1 BY 1 UNTIL DJ-N-IDX > DJ-N-TOT.
001480     ADD 1 TO DJ-C-TOT.
001490     MOVE IV-A-START TO DJ-C-START(DJ-C-TOT).
001500     MOVE IV-A-END   TO DJ-C-END(DJ-C-TOT).
001510 2300-INSERT-A-AT-BACK-EXIT.
001520     EXIT.
001530*----------------------------------------------------------------
001540* 2400-SCAN-MERGE - GENERAL LEFT-TO-RIGHT COALESCING SCAN
001550* EACH DJ-N ELEMENT IS TESTED AGAINST THE NEW INTERVAL (IV-A)
001560* ONLY, PER THE INSERT/MERGE RULE - NOT AGAINST THE GROWING
001570* RUN, SINCE DJ-N IS ALREADY DISJOINT AND SORTED.
001580*----------------------------------------------------------------
001590 2400-SCAN-MERGE.
001600     MOVE 'N' TO WS-MERGE-ACTIVE-SW.
001610     MOVE 'N' TO WS-INSERTED-SW.
001620     MOVE IV-A-START TO WS-MERGED-START.
001630     MOVE IV-A-END   TO WS-MERGED-END.
001640     PERFORM 2410-SCAN-ONE-ELEMENT THRU 2410-SCAN-ONE-ELEMENT-EXIT
001650         VARYING DJ-N-IDX FROM 1 BY 1 UNTIL DJ-N-IDX > DJ-N-TOT.
001660     IF WS-MERGE-ACTIVE
001670         PERFORM 2450-FLUSH-RUN THRU 2450-FLUSH-RUN-EXIT
001680     ELSE
001690         IF WS-A-NOT-INSERTED
001700             PERFORM 2460-APPEND-A-ONLY THRU 2460-APPEND-A-ONLY-EXIT
001710         END-IF
001720     END-IF.
001730 2400-SCAN-MERGE-EXIT.
001740     EXIT.
001750 2410-SCAN-ONE-ELEMENT.
001760     MOVE DJ-N-START(DJ-N-IDX) TO IV-B-START.
001770     MOVE DJ-N-END(DJ-N-IDX)   TO IV-B-END.
001780     SET PR-DO-OVERLAP TO TRUE.
001790     CALL 'X61T004' USING IV-A-INTERVAL IV-B-INTERVAL
001800                          PR-REQUEST PR-RESULT.
001810     IF PR-TRUE
001820         MOVE 'Y' TO WS-MERGE-ACTIVE-SW
001830         IF IV-B-START < WS-MERGED-START
001840             MOVE IV-B-START TO WS-MERGED-START
001850         END-IF
001860         IF IV-B-END > WS-MERGED-END
001870             MOVE IV-B-END TO WS-MERGED-END
001880         END-IF
001890     ELSE
001900         IF WS-MERGE-ACTIVE
001910             PERFORM 2450-FLUSH-RUN THRU 2450-FLUSH-RUN-EXIT
001920         ELSE
001930             IF WS-A-NOT-INSERTED AND IV-B-START > IV-A-END
001940                 PERFORM 2460-APPEND-A-ONLY
001950                     THRU 2460-APPEND-A-ONLY-EXIT
001960             END-IF
001970         END-IF
001980         PERFORM 2470-APPEND-ELEMENT THRU 2470-APPEND-ELEMENT-EXIT
001990     END-IF.
002000 2410-SCAN-ONE-ELEMENT-EXIT.
002010     EXIT.
002020 2450-FLUSH-RUN.
002030     ADD 1 TO DJ-C-TOT.
002040     MOVE WS-MERGED-START TO DJ-C-START(DJ-C-TOT).
002050     MOVE WS-MERGED-END   TO DJ-C-END(DJ-C-TOT).
002060     MOVE 'N' TO WS-MERGE-ACTIVE-SW.
002070     MOVE 'Y' TO WS-INSERTED-SW.
002080 2450-FLUSH-RUN-EXIT.
002090     EXIT.
002100 2460-APPEND-A-ONLY.
002110     ADD 1 TO DJ-C-TOT.
002120     MOVE IV-A-START TO DJ-C-START(DJ-C-TOT).
002130     MOVE IV-A-END   TO DJ-C-END(DJ-C-TOT).
002140     MOVE 'Y' TO WS-INSERTED-SW.
002150 2460-APPEND-A-ONLY-EXIT.
002160     EXIT.
002170 2470-APPEND-ELEMENT.
002180     ADD 1 TO DJ-C-TOT.
002190     MOVE IV-B-START TO DJ-C-START(DJ-C-TOT).
002200     MOVE IV-B-END   TO DJ-C-END(DJ-C-TOT).
002210 2470-APPEND-ELEMENT-EXIT.
002220     EXIT.
