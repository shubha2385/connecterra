000100      * **++ ER - ENGINE RESULT/STATUS AREA
000110      * Same MR-style result/description convention this shop has
000120      * always used to hand runtime status back up a CALL chain.
000130 01  ER.
000140     03  ER-RESULT               PIC S9(04) COMP VALUE ZERO.
000150         88  ER-OK                          VALUE ZERO.
000160         88  ER-INVALID-OPERATION           VALUE 10.
000170         88  ER-TABLE-FULL                  VALUE 11.
000180         88  ER-SPLIT-ERROR                 VALUE 12.
000190     03  ER-RESULT-X REDEFINES ER-RESULT
000200                                 PIC X(04).
000210     03  ER-DESCRIPTION          PIC X(60)  VALUE SPACE.
000220     03  ER-POSITION             PIC X(20)  VALUE SPACE.
000230     03  FILLER                  PIC X(04)  VALUE SPACE.
