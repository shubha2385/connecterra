000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    X61T003.
000120 AUTHOR.        RUSSO.
000130 INSTALLATION.  EDP CENTRALE - ELABORAZIONI BATCH.
000140 DATE-WRITTEN.  1989-04-05.
000150 DATE-COMPILED.
000160 SECURITY.      PUBLIC.
000170*----------------------------------------------------------------
000180* X61T003 - MAPPA SPAZI - EXTENT SPLIT SUBROUTINE
000190* **++ Carves a second extent (B) out of a first extent (I) and
000200* hands back whatever is left of I: nothing changes if I and B
000210* do not exactly overlap, one remainder if B trims one end of
000220* I, two remainders if B falls strictly inside I.  Called from
000230* X61T001 to apply the deleted-block set to the merged extent
000240* list, and again to trim the deleted-block set itself when a
000250* later ADD only partly covers a deleted block.
000260*----------------------------------------------------------------
000270* CHANGE LOG
000280*----------------------------------------------------------------
000290* DATE       BY   REQUEST   DESCRIPTION
000300*----------------------------------------------------------------
000310* 1989-04-05 RUS  CR4401    INITIAL WRITE
000320* 1989-05-02 RUS  CR4417    REUSED FOR DELETED-BLOCK TRIM ON ADD (
000330* 1990-02-06 DLC  CR4552    NO FUNCTION USED HERE, NONE REQUIRED
000340* 1991-03-19 DLC  CR4650    CLARIFIED COMMENT ON TWO-PIECE STRADDL
000350* 1992-07-30 DLC  CR4805    VERIFIED SR-COUNT ALWAYS RESET BEFORE
000360* 1992-07-30 DLC  CR4805    AUDIT FINDING ON CALLER-REUSED SR-RESU
000370* 1994-02-11 BIA  CR4940    ADDED BOUNDARY CASE COMMENT - B EXACTL
000380* 1994-02-11 BIA  CR4940    EQUAL TO I, ONE-PIECE PATH TAKEN CORRE
000390* 1995-09-27 BIA  CR5133    REVIEWED FOR YEAR 2000 - NO DATE FIELD
000400* 1997-05-14 BIA  CR5240    REVIEWED CALL LIST AGAINST X61T001/X61
000410* 1997-05-14 BIA  CR5240    NO CHANGE NEEDED, LINKAGE STILL MATCHE
000420* 1998-03-02 BIA  CR5288    Y2K SIGN-OFF - NO CHANGE REQUIRED
000430* 2001-05-21 GAL  CR5460    COMMENTS CLARIFIED PER AUDIT AF-6
000440* 2003-09-15 GAL  CR5590    ADDED RUN-UNIT CALL COUNTER PER STANDA
000450* 2003-09-15 GAL  CR5590    MEMO 03-02 ON SUBROUTINE INSTRUMENTATI
000460*----------------------------------------------------------------
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER.  IBM-370.
000500 OBJECT-COMPUTER.  IBM-370.
000510 DATA DIVISION.
000520 WORKING-STORAGE SECTION.
000530 COPY X61MPR.
000540*----------------------------------------------------------------
000550* WS-CALL-CTR IS A STANDALONE RUN-UNIT CALL COUNTER, NOT
000560* PART OF ANY LARGER RECORD - KEPT AT 77-LEVEL PER LOCAL
000570* CONVENTION.  WORKING-STORAGE SURVIVES CALL TO CALL FOR
000580* THE LIFE OF THE RUN UNIT, SO THIS TALLIES SPLITS ACROSS
000590* THE WHOLE BATCH FOR THE CR4805 OVERFLOW GUARD BELOW.
000600*----------------------------------------------------------------
000610 77  WS-CALL-CTR                PIC S9(09) COMP VALUE ZERO.
000620 LINKAGE SECTION.
000630 COPY X61MIV REPLACING ==:X:== BY ==A==.
000640 COPY X61MIV REPLACING ==:X:== BY ==B==.
000650 COPY X61MSR.
000660 COPY X61MCR.
000670 PROCEDURE DIVISION USING IV-A-INTERVAL IV-B-INTERVAL
000680                          SR-RESULT ER.
000690*----------------------------------------------------------------
000700* 1000-SPLIT - CARVE IV-B OUT OF IV-A, RESULT IN SR-RESULT
000710*----------------------------------------------------------------
000720 1000-SPLIT-I.
000730     ADD 1 TO WS-CALL-CTR.
000740     IF WS-CALL-CTR = 999999999
000750         DISPLAY 'X61T003 - CALL COUNTER WRAP GUARD HIT'
000760         MOVE ZERO TO WS-CALL-CTR
000770     END-IF.
000780     MOVE ZERO TO ER-RESULT.
000790     MOVE ZERO TO SR-COUNT.
000800     MOVE ZERO TO SR-1-START SR-1-END SR-2-START SR-2-END.
000810     SET PR-INTERSECTS TO TRUE.
000820     CALL 'X61T004' USING IV-A-INTERVAL IV-B-INTERVAL
000830                          PR-REQUEST PR-RESULT.
000840     IF PR-FALSE
000850* I AND B DO NOT EXACTLY OVERLAP - I PASSES THROUGH UNCHANGED
000860         MOVE 1 TO SR-COUNT
000870         MOVE IV-A-START TO SR-1-START
000880         MOVE IV-A-END   TO SR-1-END
000890         GO TO 1000-SPLIT-F
000900     END-IF.
000910     IF IV-A-START >= IV-B-START
000920* B COVERS THE LEFT PART OF I (OR ALL OF IT) - KEEP THE RIGHT
000930         MOVE 1 TO SR-COUNT
000940         MOVE IV-B-END   TO SR-1-START
000950         MOVE IV-A-END   TO SR-1-END
000960         GO TO 1000-SPLIT-F
000970     END-IF.
000980     IF IV-A-END <= IV-B-END
000990* B COVERS THE RIGHT PART OF I - KEEP THE LEFT
001000         MOVE 1 TO SR-COUNT
001010         MOVE IV-A-START TO SR-1-START
001020         MOVE IV-B-START TO SR-1-END
001030         GO TO 1000-SPLIT-F
001040     END-IF.
001050* B FALLS STRICTLY INSIDE I - TWO REMAINDERS SURVIVE
001060     MOVE 2 TO SR-COUNT.
001070     MOVE IV-A-START TO SR-1-START.
001080     MOVE IV-B-START TO SR-1-END.
001090     MOVE IV-B-END   TO SR-2-START.
001100     MOVE IV-A-END   TO SR-2-END.
001110 1000-SPLIT-F.
001120     GOBACK.
